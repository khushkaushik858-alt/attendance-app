000100******************************************************************
000200*                                                                *
000300*              Payroll   Attendance Deduction Run                *
000400*        Reads the daily extract, applies grace/flex/hours      *
000500*        policy and produces detail, deductions & summary       *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200 program-id.              pyatded.
001300 author.                  D H Wallace.
001400 installation.            Applewood Computers - Payroll Division.
001500 date-written.            14/03/86.
001600 date-compiled.
001700 security.                Copyright (C) 1986-2026 & later, Vincent
001800                          Bryan Coen.  Distributed under the GNU
001900                          General Public License.  See COPYING.
002000***
002100*    Remarks.            Monthly attendance deduction batch, the
002200*                        Payroll department. See chg log 09/03/26.
002300***
002400*    Version.            See Prog-Name In Ws.
002500***
002600*    Called Modules.     None.
002700***
002800*    Files used :
002900*                        Attendance-In.   Daily extract, line seq.
003000*                        Detail-Out.      Enriched detail, all.
003100*                        Deduct-Out.      Enriched detail, ded.
003200*                        Summary-Out.     Employee/month summary.
003300***
003400*    Error messages used.
003500*                        AT001 - AT004.
003600***
003700* Changes:
003800* 14/03/86 dhw -  1.00 Created - batch run off the clock-card,
003900*                      punched input replaced by terminal entry
004000*                      later in 87.
004100* 02/11/87 dhw -  1.01 Grace window widened 10 to 15 mins on Union
004200*                      agreement ref P/114.
004300* 19/06/89 rgs -  1.02 Flex window added, 11:00 limit, req P/166.
004400* 24/01/91 dhw -  1.03 Month-cycle quota basis chg from calendar
004500*                      month to the 25th-24th cycle, req P/201.
004600* 11/09/92 jpt -  1.04 Average-hours forgiveness rule added, staff
004700*                      consistently working long hours, req P/233.
004800* 06/04/94 rgs -  1.05 Half/full day deduction table revised, the
004900*                      94 staff handbook reissue.
005000* 03/02/98 smt -  1.06 Y2K - dates widened to ccyymmdd throughout,
005100*                      tape layouts reissued to suit.
005200* 17/11/98 smt -     7 Y2K - leap year test fixed for year 2000
005300*                      (div by 400 case), prior logic would have
005400*                      missed it as a leap year.
005500* 25/07/03 vbc -  1.08 Migrated clock-card tape read to the HR
005600*                      system's daily CSV extract, line seq.
005700* 14/02/09 vbc -  1.09 Open COBOL v3 conversion, status checks
005800*                      added throughout.
005900* 09/03/26 vbc -  2.00 Full rebuild for the HR system's new
006000*                      attendance extract layout (Sr-No, Shift
006100*                      Start/End added) and the deductions-only
006200*                      output split out of detail file, PY/0091.
006300* 12/03/26 vbc -     1 Average-hours forgiveness moved to a
006400*                      genuine per-employee 2nd pass (buffered),
006500*                      was wrongly approx'd against a running avg.
006510* 18/03/26 vbc -     2 aa020 was resolving Att-Date ahead of the
006520*                      employee-id break test, so a new starter's
006530*                      first blank-date record picked up the
006540*                      last leaver's date.  Break test and buffer
006550*                      reset moved ahead of the date resolve.
006560* 19/03/26 vbc -     3 Att-Reason widened 80 to 100 - the four
006570*                      phrase worst case (81 chars) still clipped
006580*                      one char under the 12/03/26 fix.
006590* 19/03/26 vbc -     4 Dead special-names switch (upsi-0, class
006595*                      att-alpha, top-of-form) taken out, never
006596*                      wired to anything in the procedure div.
006600*
006700***********************************************************
006800* Copyright Notice.
006900* ****************
007000*
007100* These files and programs are part of the Applewood Computers
007200* Accounting System and is copyright (c) Vincent B Coen. 1986-2026
007300* and later.
007400*
007500* This program is now free software; you can redistribute it
007600* and/or modify it under the terms of the GNU General Public
007700* License as published by the Free Software Foundation; version
007800* 3 and later as revised for personal usage only and that includes
007900* use within a business but without repackaging or Resale.
008000*
008100* ACAS is distributed in the hope that it will be useful, but
008200* WITHOUT ANY WARRANTY; without even the implied warranty of
008300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008400* GNU General Public License for more details.
008500*
008600* You should have received a copy of the GNU General Public
008700* License along with ACAS; see the file COPYING.  If not, write
008800* to the Free Software Foundation, 59 Temple Place, Suite 330,
008900* Boston, MA 02111.
009000*
009100***********************************************************
009200*
009300 environment              division.
009400*================================
009500*
009600 configuration            section.
009700 source-computer.         IBM-3090.
009800 object-computer.         IBM-3090.
010200*
010300 input-output              section.
010400 file-control.
010500     select  Attendance-In-File   assign to "ATTIN"
010600             organization         line sequential
010700             file status          is Ws-Attin-Status.
010800     select  Detail-Out-File      assign to "DETOUT"
010900             organization         line sequential
011000             file status          is Ws-Detout-Status.
011100     select  Deduct-Out-File      assign to "DEDOUT"
011200             organization         line sequential
011300             file status          is Ws-Dedout-Status.
011400     select  Summary-Out-File     assign to "SUMOUT"
011500             organization         line sequential
011600             file status          is Ws-Sumout-Status.
011700*
011800 data                      division.
011900*================================
012000*
012100 file                      section.
012200*
012300 fd  Attendance-In-File.
012400*
012500 01  Fd-Attendance-In-Record.
012600     03  Fd-Attin-Text         pic x(194).
012700     03  filler                pic x(6).
012800*
012900 fd  Detail-Out-File.
013000*
013100 01  Fd-Detail-Out-Record.
013200     03  Fd-Detout-Text        pic x(287).
013300     03  filler                pic x(3).
013400*
013500 fd  Deduct-Out-File.
013600*
013700 01  Fd-Deduct-Out-Record.
013800     03  Fd-Dedout-Text        pic x(287).
013900     03  filler                pic x(3).
014000*
014100 fd  Summary-Out-File.
014200*
014300 01  Fd-Summary-Out-Record.
014400     03  Fd-Sumout-Text        pic x(275).
014500     03  filler                pic x(5).
014600*
014700 working-storage           section.
014800*-------------------------------
014900*
015000 77  prog-name                 pic x(17) value "pyatded (2.00)".
015100*
015200*----------------------------------------------------------------
015300* File status and end-of-file control.
015400*----------------------------------------------------------------
015500*
015600 01  Ws-File-Statuses.
015700     03  Ws-Attin-Status       pic xx     value "00".
015800     03  Ws-Detout-Status      pic xx     value "00".
015900     03  Ws-Dedout-Status      pic xx     value "00".
016000     03  Ws-Sumout-Status      pic xx     value "00".
016100*
016200 01  Ws-Eof-Switch             pic x      value "N".
016300     88  Ws-Eof                          value "Y".
016400*
016700*----------------------------------------------------------------
016800* Error messages - see ac900-Abend-Run.
016900*----------------------------------------------------------------
017000*
017100 01  Error-Messages.
017200     03  At001                 pic x(40) value
017300         "AT001 Attendance-In open failed, status".
017400     03  At002                 pic x(40) value
017500         "AT002 Detail/Deduct-Out open failed, sts".
017600     03  At003                 pic x(40) value
017700         "AT003 Summary-Out open failed, status   ".
017800     03  At004                 pic x(40) value
017900         "AT004 unexpected write error, status    ".
018000*
018100 copy "wsatin.cob".
018200 copy "wsatdt.cob" replacing PY-Attendance-Detail-Record
018300                        by   WS-Curr-Detail-Record.
018400 copy "wsatsm.cob" replacing PY-Attendance-Summary-Record
018500                        by   WS-Curr-Summary-Record.
018600 copy "wsatwk.cob".
018700*
018800 procedure                 division.
018900*================================
019000*
019100*------------------------------------------------------------
019200* Mainline - priming read pattern, read-ahead at bottom of
019300* aa020.  Per-employee buffer flushed on the id break and
019400* again at end of file - see ac000.
019500*------------------------------------------------------------
019600*
019700 aa000-main.
019800     perform aa010-open-files.
019900     perform aa015-skip-header-lines.
020000     perform aa020-process-attendance until Ws-Eof.
020100     perform aa030-flush-last-employee.
020200     perform aa090-close-files.
020300     stop run.
020400*
020500 aa010-open-files.
020600     open input  Attendance-In-File.
020700     if Ws-Attin-Status not = "00"
020800        display At001 " " Ws-Attin-Status
020900        stop run
021000     end-if.
021100     open output Detail-Out-File.
021200     open output Deduct-Out-File.
021300     if Ws-Detout-Status not = "00" or Ws-Dedout-Status not = "00"
021400        display At002 " " Ws-Detout-Status " " Ws-Dedout-Status
021500        stop run
021600     end-if.
021700     open output Summary-Out-File.
021800     if Ws-Sumout-Status not = "00"
021900        display At003 " " Ws-Sumout-Status
022000        stop run
022100     end-if.
022200 aa010-exit.
022300     exit.
022400*
022500 aa015-skip-header-lines.
022600     perform aa016-skip-one-line 3 times.
022700     read Attendance-In-File into Fd-Attendance-In-Record
022800         at end set Ws-Eof to true
022900     end-read.
023000 aa015-exit.
023100     exit.
023200*
023300 aa016-skip-one-line.
023400     read Attendance-In-File into Fd-Attendance-In-Record
023500         at end set Ws-Eof to true
023600     end-read.
023700     add 1 to Wk-Header-Lines-Skipped.
023800 aa016-exit.
023900     exit.
024000*
024100*------------------------------------------------------------
024200* aa020 carries one data record already sitting in
024300* Fd-Attendance-In-Record (placed there by the priming read
024400* or by the read at the foot of this para last time round).
024500*------------------------------------------------------------
024600*
024700 aa020-process-attendance.
024800     perform ab010-unstring-input.
024900     perform ab015-trim-upper-status.
025000     if Att-Employee-Id not = Wk-Save-Employee-Id
025100        if Wk-Save-Employee-Id not = spaces
025200           perform ac000-flush-employee
025300        end-if
025400        perform ac900-reset-employee-buffer
025500        move Att-Employee-Id    to Wk-Save-Employee-Id
025600        move Att-Employee-Name  to Wk-Save-Employee-Name
025700     end-if.
025800     perform ab020-resolve-date.
025900     perform ab030-resolve-punches.
026000     perform ab040-lateness-flags.
026100     perform ab050-quota-counters.
026200     perform ab060-deduction-rules.
026300     perform ab900-buffer-record.
026400     read Attendance-In-File into Fd-Attendance-In-Record
026500         at end set Ws-Eof to true
026600     end-read.
026700 aa020-exit.
026800     exit.
026900*
027000 aa030-flush-last-employee.
027100     if Wk-Save-Employee-Id not = spaces
027200        perform ac000-flush-employee
027300     end-if.
027400 aa030-exit.
027500     exit.
027600*
027700 aa090-close-files.
027800     close Attendance-In-File.
027900     close Detail-Out-File.
028000     close Deduct-Out-File.
028100     close Summary-Out-File.
028200 aa090-exit.
028300     exit.
028400*
028500*------------------------------------------------------------
028600* ab010 - split the raw CSV extract line into the logical
028700* input fields.  Widths in wsatin.cob are the target fixed
028800* layout, not the physical comma separated line.
028900*------------------------------------------------------------
029000*
029100 ab010-unstring-input.
029200     unstring Fd-Attin-Text delimited by ","
029300         into  Att-Sr-No          Att-Employee-Id
029400               Att-Employee-Name  Att-Designation
029500               Att-Date-Raw       Att-Shift-Start
029600               Att-Shift-End      Att-Punch-In-Raw
029700               Att-Punch-Out-Raw  Att-Worked-Dur-Raw
029800               Att-Status-Raw.
029900 ab010-exit.
030000     exit.
030100*
030200 ab015-trim-upper-status.
030300     inspect Att-Status-Raw converting
030400         "abcdefghijklmnopqrstuvwxyz" to
030500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030600 ab015-exit.
030700     exit.
030800*
030900*------------------------------------------------------------
031000* ab020 - forward fill a blank date from the same employee's
031100* last good date, split it into Wk-Dd/Mm/Yyyy-N, derive the
031200* month (summary key) and the month-cycle (quota key - the
031300* 25th thru 24th payroll cycle, see chg log 24/01/91).
031400*------------------------------------------------------------
031500*
031600 ab020-resolve-date.
031700     if Att-Date-Raw = spaces
031800        move Wk-Save-Last-Date-Raw to Att-Date-Raw
031900     else
032000        move Att-Date-Raw to Wk-Save-Last-Date-Raw
032100     end-if.
032200     move Att-Date-Raw(1:2)  to Wk-Dd-N.
032300     move Att-Date-Raw(4:2)  to Wk-Mm-N.
032400     move Att-Date-Raw(7:4)  to Wk-Yyyy-N.
032500     string Wk-Yyyy-N  "-" Wk-Mm-N
032600         delimited by size into Wk-Att-Month.
032700     if Wk-Dd-N > 24
032800        move Wk-Mm-N   to Wk-Cyc-Mm
032900        move Wk-Yyyy-N to Wk-Cyc-Yyyy
033000     else
033100        if Wk-Mm-N = 1
033200           move 12        to Wk-Cyc-Mm
033300           compute Wk-Cyc-Yyyy = Wk-Yyyy-N - 1
033400        else
033500           compute Wk-Cyc-Mm = Wk-Mm-N - 1
033600           move Wk-Yyyy-N to Wk-Cyc-Yyyy
033700        end-if
033800     end-if.
033900     string Wk-Cyc-Yyyy Wk-Cyc-Mm
034000         delimited by size into Wk-Month-Cycle.
034100 ab020-exit.
034200     exit.
034300*
034400*------------------------------------------------------------
034500* ab030 - parse both punch times independently (lateness
034600* needs punch-in alone), then working hours from the pair
034700* when both present, else the HR pre-computed duration,
034800* else zero.  Overnight punch-out bumps the calendar day -
034900* see zz060.
035000*------------------------------------------------------------
035100*
035200 ab030-resolve-punches.
035300     move zero to Wk-Pi-Hh Wk-Pi-Mm Wk-Pi-Ss.
035400     move zero to Wk-Po-Hh Wk-Po-Mm Wk-Po-Ss.
035500     move zero to Wk-Du-Hh Wk-Du-Mm Wk-Du-Ss.
035600     move zero to Wk-In-Minutes Wk-Out-Minutes Wk-Dur-Minutes.
035700     move "N" to Wk-Punch-In-Ok.
035800     move "N" to Wk-Punch-Out-Ok.
035900     move spaces to Att-Punch-In-Ts.
036000     move spaces to Att-Punch-Out-Ts.
036100     move zero   to Att-Working-Hours.
036200     move Wk-Yyyy-N to Wk-Out-Yyyy.
036300     move Wk-Mm-N   to Wk-Out-Mm.
036400     move Wk-Dd-N   to Wk-Out-Dd.
036500     if Att-Punch-In-Raw not = spaces
036600        unstring Att-Punch-In-Raw delimited by ":"
036700            into Wk-Pi-Hh Wk-Pi-Mm Wk-Pi-Ss
036800        if Wk-Pi-Hh is numeric and Wk-Pi-Mm is numeric
036900           and Wk-Pi-Hh < 24 and Wk-Pi-Mm < 60
037000           move "Y" to Wk-Punch-In-Ok
037100           compute Wk-In-Minutes = Wk-Pi-Hh * 60 + Wk-Pi-Mm
037200        end-if
037300     end-if.
037400     if Att-Punch-Out-Raw not = spaces
037500        unstring Att-Punch-Out-Raw delimited by ":"
037600            into Wk-Po-Hh Wk-Po-Mm Wk-Po-Ss
037700        if Wk-Po-Hh is numeric and Wk-Po-Mm is numeric
037800           and Wk-Po-Hh < 24 and Wk-Po-Mm < 60
037900           move "Y" to Wk-Punch-Out-Ok
038000           compute Wk-Out-Minutes = Wk-Po-Hh * 60 + Wk-Po-Mm
038100        end-if
038200     end-if.
038300     if Wk-Punch-In-Ok = "Y" and Wk-Punch-Out-Ok = "Y"
038400        if Wk-Out-Minutes < Wk-In-Minutes
038500           perform zz060-add-one-day
038600           add 1440 to Wk-Out-Minutes
038700        end-if
038800        compute Wk-Dur-Minutes = Wk-Out-Minutes - Wk-In-Minutes
038900        compute Att-Working-Hours rounded = Wk-Dur-Minutes / 60
039000     else
039100        if Att-Worked-Dur-Raw not = spaces
039200           unstring Att-Worked-Dur-Raw delimited by ":"
039300               into Wk-Du-Hh Wk-Du-Mm Wk-Du-Ss
039400           if Wk-Du-Hh is numeric and Wk-Du-Mm is numeric
039500              compute Att-Working-Hours rounded =
039600                  (Wk-Du-Hh * 3600 + Wk-Du-Mm * 60 + Wk-Du-Ss)
039700                  / 3600
039800           end-if
039900        end-if
040000     end-if.
040100     perform ab031-build-punch-timestamps.
040200 ab030-exit.
040300     exit.
040400*
040500 ab031-build-punch-timestamps.
040600     if Wk-Punch-In-Ok = "Y"
040700        string Wk-Yyyy-N "-" Wk-Mm-N "-" Wk-Dd-N " "
040800               Wk-Pi-Hh ":" Wk-Pi-Mm ":" Wk-Pi-Ss
040900            delimited by size into Att-Punch-In-Ts
041000     end-if.
041100     if Wk-Punch-Out-Ok = "Y"
041200        string Wk-Out-Yyyy "-" Wk-Out-Mm "-" Wk-Out-Dd " "
041300               Wk-Po-Hh ":" Wk-Po-Mm ":" Wk-Po-Ss
041400            delimited by size into Att-Punch-Out-Ts
041500     end-if.
041600 ab031-exit.
041700     exit.
041800*
041900*------------------------------------------------------------
042000* ab040 - grace/late/flex flags, punch-in time only, working
042100* days only.  Policy: 10:00 start, 10:15 grace, 11:00 flex.
042200*------------------------------------------------------------
042300*
042400 ab040-lateness-flags.
042500     move "N" to Att-Within-Grace-Flag.
042600     move "N" to Att-Late-Beyond-Grace.
042700     move "N" to Att-Flex-Late-Flag.
042800     if Att-Status-Raw = "P  " and Wk-Punch-In-Ok = "Y"
042900        if Wk-In-Minutes > Wk-Shift-Start-Min
043000           and Wk-In-Minutes not > Wk-Grace-Limit-Min
043100           move "Y" to Att-Within-Grace-Flag
043200        end-if
043300        if Wk-In-Minutes > Wk-Grace-Limit-Min
043400           move "Y" to Att-Late-Beyond-Grace
043500        end-if
043600        if Wk-In-Minutes > Wk-Grace-Limit-Min
043700           and Wk-In-Minutes not > Wk-Flex-Limit-Min
043800           move "Y" to Att-Flex-Late-Flag
043900        end-if
044000     end-if.
044100 ab040-exit.
044200     exit.
044300*
044400*------------------------------------------------------------
044500* ab050 - running grace/flex counts per employee/month-cycle,
044600* reset when the cycle changes (new employee or cycle break
044700* inside the one employee's buffered span).
044800*------------------------------------------------------------
044900*
045000 ab050-quota-counters.
045100     if Wk-Month-Cycle not = Wk-Save-Month-Cycle
045200        move zero to Wk-Grace-Count
045300        move zero to Wk-Flex-Count
045400        move Wk-Month-Cycle to Wk-Save-Month-Cycle
045500     end-if.
045600     if Att-Within-Grace-Flag = "Y"
045700        add 1 to Wk-Grace-Count
045800     end-if.
045900     if Att-Flex-Late-Flag = "Y"
046000        add 1 to Wk-Flex-Count
046100     end-if.
046200     move Wk-Grace-Count to Att-Grace-Count.
046300     move Wk-Flex-Count  to Att-Flex-Count.
046400     if Wk-Grace-Count > Wk-Grace-Quota
046500        move "Y" to Att-Grace-Violation
046600     else
046700        move "N" to Att-Grace-Violation
046800     end-if.
046900     if Wk-Flex-Count > Wk-Flex-Quota
047000        move "Y" to Att-Flex-Violation
047100     else
047200        move "N" to Att-Flex-Violation
047300     end-if.
047400 ab050-exit.
047500     exit.
047600*
047700*------------------------------------------------------------
047800* ab060 - half/full day deduction table, rules applied in
047900* the order the 94 handbook reissue lists them - rule 4 can
048000* stand even where rule 2 has already fired, see chg log.
048100*------------------------------------------------------------
048200*
048300 ab060-deduction-rules.
048400     move zero to Att-Half-Day.
048500     move zero to Att-Full-Day.
048600     if Att-Status-Raw = "P  "
048700        if Att-Late-Beyond-Grace = "Y"
048800           and Att-Grace-Violation = "Y"
048900           and Att-Working-Hours < 9.00
049000           move 1.0 to Att-Full-Day
049100        end-if
049200        if Att-Late-Beyond-Grace = "Y"
049300           and Att-Grace-Violation = "Y"
049400           and (Att-Flex-Late-Flag = "N"
049500                or Att-Flex-Violation = "Y")
049600           move 0.5 to Att-Half-Day
049700        end-if
049800        if Att-Late-Beyond-Grace = "N"
049900           and Att-Working-Hours < 8.00
050000           move 1.0 to Att-Full-Day
050100        end-if
050200        if Att-Late-Beyond-Grace = "N"
050300           and Att-Working-Hours not < 8.00
050400           and Att-Working-Hours < 9.00
050500           move 0.5 to Att-Half-Day
050600        end-if
050700     end-if.
050800     if Att-Full-Day > Att-Half-Day
050900        move Att-Full-Day to Att-Day-Deduction
051000     else
051100        move Att-Half-Day to Att-Day-Deduction
051200     end-if.
051300 ab060-exit.
051400     exit.
051500*
051600*------------------------------------------------------------
051700* ab900 - hold this day's derived fields in the per-employee
051800* buffer.  Also rolls the working-hours average accumulator
051900* and notes the first 5 flex-late slots for ac010.
052000*------------------------------------------------------------
052100*
052200 ab900-buffer-record.
052300     add 1 to Wk-Buf-Cnt.
052400     move Att-Sr-No             to Atb-Sr-No(Wk-Buf-Cnt).
052500     move Att-Designation       to Atb-Designation(Wk-Buf-Cnt).
052600     move Att-Date-Raw          to Atb-Date-Raw(Wk-Buf-Cnt).
052700     move Att-Shift-Start       to Atb-Shift-Start(Wk-Buf-Cnt).
052800     move Att-Shift-End         to Atb-Shift-End(Wk-Buf-Cnt).
052900     move Att-Punch-In-Raw      to Atb-Punch-In-Raw(Wk-Buf-Cnt).
053000     move Att-Punch-Out-Raw     to Atb-Punch-Out-Raw(Wk-Buf-Cnt).
053100     move Att-Worked-Dur-Raw    to Atb-Worked-Dur-Raw(Wk-Buf-Cnt).
053200     move Att-Status-Raw        to Atb-Status-Raw(Wk-Buf-Cnt).
053300     move Att-Punch-In-Ts       to Atb-Punch-In-Ts(Wk-Buf-Cnt).
053400     move Att-Punch-Out-Ts      to Atb-Punch-Out-Ts(Wk-Buf-Cnt).
053500     move Att-Working-Hours     to Atb-Working-Hours(Wk-Buf-Cnt).
053600     move Att-Within-Grace-Flag to
053700                           Atb-Within-Grace-Flag(Wk-Buf-Cnt).
053800     move Att-Late-Beyond-Grace to
053900                           Atb-Late-Beyond-Grace(Wk-Buf-Cnt).
054000     move Att-Flex-Late-Flag    to Atb-Flex-Late-Flag(Wk-Buf-Cnt).
054100     move Att-Grace-Count       to Atb-Grace-Count(Wk-Buf-Cnt).
054200     move Att-Grace-Violation to Atb-Grace-Violation(Wk-Buf-Cnt).
054300     move Att-Flex-Count        to Atb-Flex-Count(Wk-Buf-Cnt).
054400     move Att-Flex-Violation    to Atb-Flex-Violation(Wk-Buf-Cnt).
054500     move Att-Half-Day          to Atb-Half-Day(Wk-Buf-Cnt).
054600     move Att-Full-Day          to Atb-Full-Day(Wk-Buf-Cnt).
054700     move Att-Day-Deduction     to Atb-Day-Deduction(Wk-Buf-Cnt).
054800     move Wk-Att-Month          to Atb-Month(Wk-Buf-Cnt).
054900     if Att-Status-Raw = "P  "
055000        move "Y" to Atb-Working-Day-Flag(Wk-Buf-Cnt)
055100        add 1 to Wk-Hours-Cnt
055200        add Att-Working-Hours to Wk-Hours-Sum
055300     else
055400        move "N" to Atb-Working-Day-Flag(Wk-Buf-Cnt)
055500     end-if.
055600     if Att-Flex-Late-Flag = "Y"
055700        and Wk-Flex-Forgive-Cnt < Wk-Flex-Forgive-Max
055800        add 1 to Wk-Flex-Forgive-Cnt
055900        move Wk-Buf-Cnt to
056000                     Wk-Flex-Forgive-Idx(Wk-Flex-Forgive-Cnt)
056100     end-if.
056200 ab900-exit.
056300     exit.
056400*
056500*------------------------------------------------------------
056600* ac000 - employee break (or end of file).  Runs the genuine
056700* 2nd pass (average-hours forgiveness) over the buffer, then
056800* the 3rd pass (payable day, reason, the 3 writes) in one
056900* sweep per chg log 12/03/26.
057000*------------------------------------------------------------
057100*
057200 ac000-flush-employee.
057300     perform ac010-average-hours-forgiveness.
057400     perform ac020-payable-day thru ac050-accumulate-summary-exit
057500         varying Wk-Idx from 1 by 1 until Wk-Idx > Wk-Buf-Cnt.
057600     if Wk-Sum-Open = "Y"
057700        perform ac060-write-summary
057800     end-if.
057900 ac000-exit.
058000     exit.
058100*
058200 ac010-average-hours-forgiveness.
058300     move zero to Wk-Avg-Hours.
058400     if Wk-Hours-Cnt > 0
058500        compute Wk-Avg-Hours rounded = Wk-Hours-Sum / Wk-Hours-Cnt
058600        if Wk-Avg-Hours > Wk-Avg-Hours-Limit
058700           perform ac011-forgive-flex-record
058800               varying Wk-Sub from 1 by 1
058900               until Wk-Sub > Wk-Flex-Forgive-Cnt
059000        end-if
059100     end-if.
059200 ac010-exit.
059300     exit.
059400*
059500 ac011-forgive-flex-record.
059600     move Wk-Flex-Forgive-Idx(Wk-Sub) to Wk-Idx.
059700     move zero to Atb-Half-Day(Wk-Idx).
059800     move zero to Atb-Full-Day(Wk-Idx).
059900     move zero to Atb-Day-Deduction(Wk-Idx).
060000 ac011-exit.
060100     exit.
060200*
060300*------------------------------------------------------------
060400* ac020 thru ac050 fall through as one unit, driven by the
060500* perform varying in ac000 - one buffered day per pass.
060600*------------------------------------------------------------
060700*
060800 ac020-payable-day.
060900     move zero to Wk-Payable-Day.
061000     if Atb-Status-Raw(Wk-Idx) = "WO "
061100        move 1.0 to Wk-Payable-Day
061200     end-if.
061300     if Atb-Status-Raw(Wk-Idx) = "A  "
061400        move zero to Wk-Payable-Day
061500     end-if.
061600     if Atb-Status-Raw(Wk-Idx) = "P  "
061700        compute Wk-Payable-Day = 1.0 - Atb-Day-Deduction(Wk-Idx)
061800     end-if.
061900     if Wk-Payable-Day < 0
062000        move zero to Wk-Payable-Day
062100     end-if.
062200     if Wk-Payable-Day > 1
062300        move 1.0 to Wk-Payable-Day
062400     end-if.
062500*
062600 ac030-deduction-reason.
062700     move spaces to Wk-Reason.
062800     move 1      to Wk-Reason-Len.
062900     if Atb-Day-Deduction(Wk-Idx) > 0
063000        if Atb-Late-Beyond-Grace(Wk-Idx) = "Y"
063100           if Wk-Reason-Len > 1
063200              string ", " delimited by size
063300                  into Wk-Reason with pointer Wk-Reason-Len
063400           end-if
063500           string "Late beyond grace" delimited by size
063600               into Wk-Reason with pointer Wk-Reason-Len
063700        end-if
063800        if Atb-Flex-Violation(Wk-Idx) = "Y"
063900           if Wk-Reason-Len > 1
064000              string ", " delimited by size
064100                  into Wk-Reason with pointer Wk-Reason-Len
064200           end-if
064300           string "Flex violation" delimited by size
064400               into Wk-Reason with pointer Wk-Reason-Len
064500        end-if
064600        if Atb-Working-Hours(Wk-Idx) < 8.00
064700           if Wk-Reason-Len > 1
064800              string ", " delimited by size
064900                  into Wk-Reason with pointer Wk-Reason-Len
065000           end-if
065100           string "Working hours < 8" delimited by size
065200               into Wk-Reason with pointer Wk-Reason-Len
065300        else
065400           if Atb-Working-Hours(Wk-Idx) < 9.00
065500              if Wk-Reason-Len > 1
065600                 string ", " delimited by size
065700                     into Wk-Reason with pointer Wk-Reason-Len
065800              end-if
065900              string "Working hours between 8-9" delimited by size
066000                  into Wk-Reason with pointer Wk-Reason-Len
066100           end-if
066200        end-if
066300        if Atb-Grace-Violation(Wk-Idx) = "Y"
066400           if Wk-Reason-Len > 1
066500              string ", " delimited by size
066600                  into Wk-Reason with pointer Wk-Reason-Len
066700           end-if
066800           string "Grace violation > 4" delimited by size
066900               into Wk-Reason with pointer Wk-Reason-Len
067000        end-if
067100     end-if.
067200*
067300 ac040-write-detail.
067400     add 1 to Wk-Detail-Seq-No.
067500     move Wk-Detail-Seq-No             to Att-Seq-No.
067600     move Atb-Sr-No(Wk-Idx)            to Att-Sr-No.
067700     move Wk-Save-Employee-Id          to Att-Employee-Id.
067800     move Wk-Save-Employee-Name        to Att-Employee-Name.
067900     move Atb-Designation(Wk-Idx)      to Att-Designation.
068000     move Atb-Date-Raw(Wk-Idx)         to Att-Date-Raw.
068100     move Atb-Shift-Start(Wk-Idx)      to Att-Shift-Start.
068200     move Atb-Shift-End(Wk-Idx)        to Att-Shift-End.
068300     move Atb-Punch-In-Raw(Wk-Idx)     to Att-Punch-In-Raw.
068400     move Atb-Punch-Out-Raw(Wk-Idx)    to Att-Punch-Out-Raw.
068500     move Atb-Worked-Dur-Raw(Wk-Idx)   to Att-Worked-Dur-Raw.
068600     move Atb-Status-Raw(Wk-Idx)       to Att-Status-Raw.
068700     move Atb-Punch-In-Ts(Wk-Idx)      to Att-Punch-In-Ts.
068800     move Atb-Punch-Out-Ts(Wk-Idx)     to Att-Punch-Out-Ts.
068900     move Atb-Working-Hours(Wk-Idx)    to Att-Working-Hours.
069000     move Atb-Within-Grace-Flag(Wk-Idx) to Att-Within-Grace-Flag.
069100     move Atb-Late-Beyond-Grace(Wk-Idx) to Att-Late-Beyond-Grace.
069200     move Atb-Flex-Late-Flag(Wk-Idx)   to Att-Flex-Late-Flag.
069300     move Atb-Grace-Count(Wk-Idx)      to Att-Grace-Count.
069400     move Atb-Grace-Violation(Wk-Idx)  to Att-Grace-Violation.
069500     move Atb-Flex-Count(Wk-Idx)       to Att-Flex-Count.
069600     move Atb-Flex-Violation(Wk-Idx)   to Att-Flex-Violation.
069700     move Atb-Half-Day(Wk-Idx)         to Att-Half-Day.
069800     move Atb-Full-Day(Wk-Idx)         to Att-Full-Day.
069900     move Atb-Day-Deduction(Wk-Idx)    to Att-Day-Deduction.
070000     move Wk-Payable-Day               to Att-Payable-Day.
070100     move Wk-Reason                    to Att-Reason.
070200     move WS-Curr-Detail-Record        to Fd-Detail-Out-Record.
070300     write Fd-Detail-Out-Record.
070400     if Ws-Detout-Status not = "00"
070500        display At004 " " Ws-Detout-Status
070600     end-if.
070700     if Atb-Day-Deduction(Wk-Idx) > 0
070800        move WS-Curr-Detail-Record     to Fd-Deduct-Out-Record
070900        write Fd-Deduct-Out-Record
071000        if Ws-Dedout-Status not = "00"
071100           display At004 " " Ws-Dedout-Status
071200        end-if
071300     end-if.
071400*
071500 ac050-accumulate-summary.
071600     if Atb-Day-Deduction(Wk-Idx) > 0
071700        if Wk-Sum-Open = "Y"
071800           if Wk-Sum-Employee-Id not = Wk-Save-Employee-Id
071900              or Wk-Sum-Month not = Atb-Month(Wk-Idx)
072000              perform ac060-write-summary
072100           end-if
072200        end-if
072300        if Wk-Sum-Open = "N"
072400           move "Y"                    to Wk-Sum-Open
072500           move Wk-Save-Employee-Id     to Wk-Sum-Employee-Id
072600           move Wk-Save-Employee-Name   to Wk-Sum-Employee-Name
072700           move Atb-Month(Wk-Idx)       to Wk-Sum-Month
072800           move spaces                  to Wk-Sum-Dates
072900           move zero to Wk-Sum-Dates-Len
073000           move zero to Wk-Sum-Full-Accum Wk-Sum-Half-Accum
073100           move zero to Wk-Sum-Total-Accum Wk-Sum-Lbg-Cnt
073200           move zero to Wk-Sum-Hours-Less8-Cnt
073300           move zero to Wk-Sum-Grace-Violn-Cnt
073400           move zero to Wk-Sum-Flex-Violn-Cnt
073500        end-if
073600        if Wk-Sum-Dates-Len > 0
073700           add 1 to Wk-Sum-Dates-Len
073800           move "," to Wk-Sum-Dates(Wk-Sum-Dates-Len:1)
073900        end-if
074000        move Atb-Date-Raw(Wk-Idx)
074100            to Wk-Sum-Dates(Wk-Sum-Dates-Len + 1:10)
074200        add 10 to Wk-Sum-Dates-Len
074300        add Atb-Full-Day(Wk-Idx)      to Wk-Sum-Full-Accum
074400        add Atb-Half-Day(Wk-Idx)      to Wk-Sum-Half-Accum
074500        add Atb-Day-Deduction(Wk-Idx) to Wk-Sum-Total-Accum
074600        if Atb-Late-Beyond-Grace(Wk-Idx) = "Y"
074700           add 1 to Wk-Sum-Lbg-Cnt
074800        end-if
074900        if Atb-Working-Hours(Wk-Idx) < 8.00
075000           add 1 to Wk-Sum-Hours-Less8-Cnt
075100        end-if
075200        if Atb-Grace-Violation(Wk-Idx) = "Y"
075300           add 1 to Wk-Sum-Grace-Violn-Cnt
075400        end-if
075500        if Atb-Flex-Violation(Wk-Idx) = "Y"
075600           add 1 to Wk-Sum-Flex-Violn-Cnt
075700        end-if
075800     end-if.
075900 ac050-accumulate-summary-exit.
076000     exit.
076100*
076200 ac060-write-summary.
076300     add 1 to Wk-Summary-Seq-No.
076400     move Wk-Summary-Seq-No       to Sum-Seq-No.
076500     move Wk-Sum-Employee-Id      to Sum-Employee-Id.
076600     move Wk-Sum-Employee-Name    to Sum-Employee-Name.
076700     move Wk-Sum-Month            to Sum-Month.
076800     move Wk-Sum-Dates            to Sum-Deduction-Dates.
076900     compute Sum-Full-Day-Deds rounded = Wk-Sum-Full-Accum.
077000     compute Sum-Half-Day-Deds rounded = Wk-Sum-Half-Accum.
077100     compute Sum-Total-Deds    rounded = Wk-Sum-Total-Accum.
077200     move Wk-Sum-Lbg-Cnt          to Sum-Late-Beyond-Gr-Cnt.
077300     move Wk-Sum-Hours-Less8-Cnt  to Sum-Hours-Less8-Cnt.
077400     move Wk-Sum-Grace-Violn-Cnt  to Sum-Grace-Violn-Cnt.
077500     move Wk-Sum-Flex-Violn-Cnt   to Sum-Flex-Violn-Cnt.
077600     move WS-Curr-Summary-Record  to Fd-Summary-Out-Record.
077700     write Fd-Summary-Out-Record.
077800     if Ws-Sumout-Status not = "00"
077900        display At004 " " Ws-Sumout-Status
078000     end-if.
078100     move "N" to Wk-Sum-Open.
078200 ac060-exit.
078300     exit.
078400*
078500*------------------------------------------------------------
078600* ac900 - clear the buffer and per-employee counters ahead
078700* of the next employee's first record.
078800*------------------------------------------------------------
078900*
079000 ac900-reset-employee-buffer.
079100     move zero   to Wk-Buf-Cnt.
079200     move zero   to Wk-Grace-Count Wk-Flex-Count.
079300     move zero   to Wk-Hours-Cnt Wk-Hours-Sum Wk-Flex-Forgive-Cnt.
079400     move spaces to Wk-Save-Month-Cycle.
079500     move spaces to Wk-Save-Last-Date-Raw.
079600     move zero   to Wk-Flex-Forgive-Idx(1) Wk-Flex-Forgive-Idx(2)
079700                    Wk-Flex-Forgive-Idx(3) Wk-Flex-Forgive-Idx(4)
079800                    Wk-Flex-Forgive-Idx(5).
079900 ac900-exit.
080000     exit.
080100*
080200*------------------------------------------------------------
080300* zz060/zz065 - overnight punch-out calendar roll, leap year
080400* tested the Y2K-safe way (div 4, not div 100, or div 400).
080500*------------------------------------------------------------
080600*
080700 zz060-add-one-day.
080800     perform zz065-determine-days-in-month.
080900     if Wk-Out-Dd not < Wk-Days-This-Month
081000        move 1 to Wk-Out-Dd
081100        if Wk-Out-Mm = 12
081200           move 1 to Wk-Out-Mm
081300           add 1 to Wk-Out-Yyyy
081400        else
081500           add 1 to Wk-Out-Mm
081600        end-if
081700     else
081800        add 1 to Wk-Out-Dd
081900     end-if.
082000 zz060-exit.
082100     exit.
082200*
082300 zz065-determine-days-in-month.
082400     move Wk-Days-In-Month-Tab(Wk-Out-Mm) to Wk-Days-This-Month.
082500     if Wk-Out-Mm = 2
082600        divide Wk-Out-Yyyy by 4   giving Wk-Sub remainder Wk-Rem4
082700        divide Wk-Out-Yyyy by 100 giving Wk-Sub
082800                                  remainder Wk-Rem100
082900        divide Wk-Out-Yyyy by 400 giving Wk-Sub
083000                                  remainder Wk-Rem400
083100        if Wk-Rem4 = 0 and (Wk-Rem100 not = 0 or Wk-Rem400 = 0)
083200           move 29 to Wk-Days-This-Month
083300        end-if
083400     end-if.
083500 zz065-exit.
083600     exit.
083700*
