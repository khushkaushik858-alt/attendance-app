000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*     Employee/Month Summary Output        *
000500*******************************************
000600*  File size 275 bytes + 5 filler = 280.
000700*  One row per (Employee-Id, Month) having one or more ded recs.
000800*
000900* 09/03/26 vbc - Created.
001000* 12/03/26 vbc - Dates list widened to 200, a full month of
001100*                deductions at dd/mm/yyyy + comma clipped the
001200*                old 120.
001300*
001400 01  PY-Attendance-Summary-Record.
001500     03  Sum-Seq-No              pic 9(4).
001600*                                    1..N over summary rows
001700     03  Sum-Employee-Id         pic x(10).
001800     03  Sum-Employee-Name       pic x(30).
001900     03  Sum-Month               pic x(7).
002000*                                    yyyy-mm of the record dates,
002100*                                    ccyy-mm form
002200     03  Sum-Deduction-Dates     pic x(200).
002300*                                    Comma joined dd/mm/yyyy, in
002400*                                    record order
002500     03  Sum-Full-Day-Deds       pic 9(3)v9.
002600*                                    Sum of Att-Full-Day over the
002700*                                    group, 1 decimal
002800     03  Sum-Half-Day-Deds       pic 9(3)v9.
002900*                                    Sum of Att-Half-Day, ditto
003000     03  Sum-Total-Deds          pic 9(3)v9.
003100*                                    Sum of Att-Day-Deduction
003200     03  Sum-Late-Beyond-Gr-Cnt  pic 9(3).
003300*                                    Count Beyond-Grace = Y
003400     03  Sum-Hours-Less8-Cnt     pic 9(3).
003500*                                    Count Att-Working-Hours < 8
003600     03  Sum-Grace-Violn-Cnt     pic 9(3).
003700*                                    Count Att-Grace-Violation = Y
003800     03  Sum-Flex-Violn-Cnt      pic 9(3).
003900*                                    Count Att-Flex-Violation = Y
004000     03  filler                  pic x(5).
