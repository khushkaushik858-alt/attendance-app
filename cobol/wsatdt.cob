000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*     Enriched Detail Output               *
000500*     Shared by Detail-Out & Deduct-Out    *
000600*******************************************
000700*  File size 287 bytes + 3 filler = 290.
000800*
000900* 09/03/26 vbc - Created.
001000* 10/03/26 vbc - Added Att-Grace-Count/Att-Flex-Count, needed on
001100*                the o/p after all, not just held in wsatwk.
001200* 12/03/26 vbc - Att-Reason widened to 80, 60 clipped combos.
001210* 19/03/26 vbc - Att-Reason widened 80 to 100, the 4-phrase
001220*                worst case (81 chars) still clipped by one.
001300*
001400 01  PY-Attendance-Detail-Record.
001500     03  Att-Seq-No            pic 9(6).
001600*                                    1..N over the whole o/p file
001700*
001800*    Input fields carried through unchanged - see wsatin.cob.
001900*
002000     03  Att-Sr-No             pic x(6).
002100     03  Att-Employee-Id       pic x(10).
002200     03  Att-Employee-Name     pic x(30).
002300     03  Att-Designation       pic x(20).
002400     03  Att-Date-Raw          pic x(10).
002500     03  Att-Shift-Start       pic x(8).
002600     03  Att-Shift-End         pic x(8).
002700     03  Att-Punch-In-Raw      pic x(8).
002800     03  Att-Punch-Out-Raw     pic x(8).
002900     03  Att-Worked-Dur-Raw    pic x(8).
003000     03  Att-Status-Raw        pic x(3).
003100*
003200*    Derived timestamps and hours - ab020/ab030.
003300*
003400     03  Att-Punch-In-Ts       pic x(19).
003500*                                    yyyy-mm-dd hh:mm:ss, spaces
003600*                                    if no punch recorded
003700     03  Att-Punch-Out-Ts      pic x(19).
003800*                                    ditto, date bumped +1 day if
003900*                                    shift ran past midnight
004000     03  Att-Working-Hours     pic s9(3)v99.
004100*                                    Hours worked this day, zero
004200*                                    when not derivable from
004300*                                    punches
004400*
004500*    Lateness flags, running monthly quota counts - ab040/ab050.
004600*
004700     03  Att-Within-Grace-Flag pic x.
004800*                                    Y/N - in after 10:00, at or
004900*                                    before 10:15
005000     03  Att-Late-Beyond-Grace pic x.
005100*                                    Y/N - in after 10:15
005200     03  Att-Flex-Late-Flag    pic x.
005300*                                    Y/N - in after 10:15, at or
005400*                                    before 11:00
005500     03  Att-Grace-Count       pic 9(3).
005600*                                    Running count the month-cycle
005700*                                    to and incl. this record
005800     03  Att-Grace-Violation   pic x.
005900*                                    Y/N - Grace-Count exceeds 4
006000     03  Att-Flex-Count        pic 9(3).
006100*                                    Running count the month-cycle
006200     03  Att-Flex-Violation    pic x.
006300*                                    Y/N - Flex-Count exceeds 5
006400*
006500*    Deduction and payable-day results - ab060/ac010/ac020.
006600*
006700     03  Att-Half-Day          pic 9v9.
006800*                                    0.5 when half-day ded applies
006900*                                    else 0.0
007000     03  Att-Full-Day          pic 9v9.
007100*                                    1.0 when full-day ded applies
007200*                                    else 0.0
007300     03  Att-Day-Deduction     pic 9v9.
007400*                                    Larger of Att-Half-Day and
007500*                                    Att-Full-Day
007600     03  Att-Payable-Day       pic 9v9.
007700*                                    Payable fraction of the day,
007800*                                    0.0 thru 1.0
007900     03  Att-Reason            pic x(100).
008000*                                    Comma joined reason phrases,
008100*                                    see ac030 - spaces if no ded
008200     03  filler                pic x(3).
