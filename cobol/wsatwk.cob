000100*******************************************
000200*                                          *
000300*  Working Storage For Attendance          *
000400*   Deduction Processing (pyatded)         *
000500*                                          *
000600*  Policy constants, per-employee buffer   *
000700*  table and date/time scratch areas.      *
000800*******************************************
000900* 09/03/26 vbc - Created.
001000* 10/03/26 vbc - Buffer widened 366 to 1000 - some employees carry
001100*                over a year of un-run attendance in one load.
001200* 13/03/26 vbc - Added Wk-Days-In-Month table after all, zz060
001300*                needs it for the overnight punch day-rollover,
001400*                not just the month-cycle (month/year only).
001410* 19/03/26 vbc - Wk-Reason widened 80 to 100 to match wsatdt,
001420*                see chg log 19/03/26 there.
001500*
001600*----------------------------------------------------------------
001700* Policy constants - PY Attendance & Lateness policy, ab040/ab060.
001800*----------------------------------------------------------------
001900*
002000 01  WS-Att-Policy.
002100     03  Wk-Shift-Start-Min   pic 9(4)   comp    value 600.
002200*                                    10:00 as mins past midnight
002300     03  Wk-Grace-Limit-Min   pic 9(4)   comp    value 615.
002400*                                    10:15
002500     03  Wk-Flex-Limit-Min    pic 9(4)   comp    value 660.
002600*                                    11:00
002700     03  Wk-Grace-Quota       pic 9(3)   comp    value 4.
002800*                                    Grace-Count over 4 violates
002900     03  Wk-Flex-Quota        pic 9(3)   comp    value 5.
003000*                                    Flex-Count over 5 violates
003100     03  Wk-Avg-Hours-Limit   pic 9(3)v99        value 9.50.
003200*                                    Forgiveness threshold
003300     03  Wk-Full-Day-Hours-A  pic 9(3)v99        value 9.00.
003400*                                    Rule 1 hours ceiling
003500     03  Wk-Full-Day-Hours-B  pic 9(3)v99        value 8.00.
003600*                                    Rule 3 hours ceiling
003700     03  Wk-Half-Day-Hours-Lo pic 9(3)v99        value 8.00.
003800*                                    Rule 4 hours band low
003900     03  Wk-Half-Day-Hours-Hi pic 9(3)v99        value 9.00.
004000*                                    Rule 4 hours band high
004100     03  Wk-Flex-Forgive-Max  pic 9       comp   value 5.
004200*                                    First N flex-lates forgiven
004300*
004400*----------------------------------------------------------------
004500* Per-employee control break save fields and running accumulators.
004600*  Reset at each employee break - see ac900-Reset-Employee-Buffer.
004700*----------------------------------------------------------------
004800*
004900 01  WS-Att-Employee-Save.
005000     03  Wk-Save-Employee-Id     pic x(10)  value spaces.
005100     03  Wk-Save-Employee-Name   pic x(30)  value spaces.
005200     03  Wk-Save-Last-Date-Raw   pic x(10)  value spaces.
005300*                                    Carry-forward date, this emp.
005400     03  Wk-Save-Month-Cycle     pic x(6)   value spaces.
005500*                                    ccyymm - resets Grace/Flex
005600     03  Wk-Grace-Count          pic 9(3)   comp value zero.
005700     03  Wk-Flex-Count           pic 9(3)   comp value zero.
005800     03  Wk-Hours-Sum            pic s9(7)v99 comp-3 value zero.
005900*                                    Sum Working-Hours, work days
006000     03  Wk-Hours-Cnt            pic 9(5)   comp value zero.
006100*                                    Count of same, for average
006200     03  Wk-Avg-Hours            pic s9(3)v99 comp-3 value zero.
006300*                                    Wk-Hours-Sum / Wk-Hours-Cnt
006400     03  Wk-Flex-Forgive-Cnt     pic 9      comp value zero.
006500*                                    How many flex-late idx so far
006600     03  Wk-Flex-Forgive-Idx     pic 9(4)   comp value zero
006700                                  occurs 5.
006800*                                    Buf index of 1st 5 flex-lates
006900     03  Wk-Buf-Cnt              pic 9(4)   comp value zero.
007000*                                    Records held this employee
007100*
007200*----------------------------------------------------------------
007300* Global sequence counters and open-summary-group save fields.
007400*----------------------------------------------------------------
007500*
007600 01  WS-Att-Seq-Nos.
007700     03  Wk-Detail-Seq-No        pic 9(6)   comp value zero.
007800     03  Wk-Summary-Seq-No       pic 9(4)   comp value zero.
007900*
008000 01  WS-Att-Summary-Save.
008100     03  Wk-Sum-Open             pic x      value "N".
008200*                                    Y whilst a summary group open
008300     03  Wk-Sum-Employee-Id      pic x(10)  value spaces.
008400     03  Wk-Sum-Employee-Name    pic x(30)  value spaces.
008500     03  Wk-Sum-Month            pic x(7)   value spaces.
008600     03  Wk-Sum-Dates            pic x(200) value spaces.
008700     03  Wk-Sum-Dates-Len        pic 9(3)   comp value zero.
008800*                                    Used length, for comma-append
008900     03  Wk-Sum-Full-Accum       pic s9(5)v99 comp-3 value zero.
009000     03  Wk-Sum-Half-Accum       pic s9(5)v99 comp-3 value zero.
009100     03  Wk-Sum-Total-Accum      pic s9(5)v99 comp-3 value zero.
009200     03  Wk-Sum-Lbg-Cnt          pic 9(3)   comp value zero.
009300     03  Wk-Sum-Hours-Less8-Cnt  pic 9(3)   comp value zero.
009400     03  Wk-Sum-Grace-Violn-Cnt  pic 9(3)   comp value zero.
009500     03  Wk-Sum-Flex-Violn-Cnt   pic 9(3)   comp value zero.
009600*
009700*----------------------------------------------------------------
009800* Per-employee buffer - one entry per held attendance day, filled
009900* in ab900-Buffer-Record, flushed on the employee break (ac000).
010000*----------------------------------------------------------------
010100*
010200 01  WS-Att-Buffer.
010300     03  Wk-Att-Buf-Entry                       occurs 1000.
010400*                                    Max days held one employee,
010500*                                    see chglog 10/03/26
010600         05  Atb-Sr-No             pic x(6).
010700         05  Atb-Designation       pic x(20).
010800         05  Atb-Date-Raw          pic x(10).
010900         05  Atb-Shift-Start       pic x(8).
011000         05  Atb-Shift-End         pic x(8).
011100         05  Atb-Punch-In-Raw      pic x(8).
011200         05  Atb-Punch-Out-Raw     pic x(8).
011300         05  Atb-Worked-Dur-Raw    pic x(8).
011400         05  Atb-Status-Raw        pic x(3).
011500         05  Atb-Punch-In-Ts       pic x(19).
011600         05  Atb-Punch-Out-Ts      pic x(19).
011700         05  Atb-Working-Hours     pic s9(3)v99.
011800         05  Atb-Within-Grace-Flag pic x.
011900         05  Atb-Late-Beyond-Grace pic x.
012000         05  Atb-Flex-Late-Flag    pic x.
012100         05  Atb-Grace-Count       pic 9(3).
012200         05  Atb-Grace-Violation   pic x.
012300         05  Atb-Flex-Count        pic 9(3).
012400         05  Atb-Flex-Violation    pic x.
012500         05  Atb-Half-Day          pic 9v9.
012600         05  Atb-Full-Day          pic 9v9.
012700         05  Atb-Day-Deduction     pic 9v9.
012800         05  Atb-Working-Day-Flag  pic x.
012900*                                    Y/N - Atb-Status-Raw = "P"
013000         05  Atb-Month             pic x(7).
013100*                                    ccyy-mm of Atb-Date-Raw, the
013200*                                    summary group key
013300*
013400*----------------------------------------------------------------
013500* Date / time scratch areas used across ab020, ab030 and zz060.
013600*----------------------------------------------------------------
013700*
013800 01  WS-Wk-Date-Num.
013900     03  Wk-Yyyy-N             pic 9(4).
014000     03  Wk-Mm-N               pic 99.
014100     03  Wk-Dd-N               pic 99.
014200 01  WS-Wk-Date-Num9  redefines WS-Wk-Date-Num
014300                               pic 9(8).
014400*
014500 01  WS-Wk-Cycle-Date.
014600     03  Wk-Cyc-Yyyy           pic 9(4).
014700     03  Wk-Cyc-Mm             pic 99.
014800     03  Wk-Cyc-Dd             pic s99.
014900*                                    May go non-positive, ab020
015000*                                    cycle logic
015100*
015200 01  Wk-Month-Cycle            pic x(6).
015300*                                    ccyymm of THIS record -
015400*                                    compared to Wk-Save-Month-Cyc
015500 01  Wk-Att-Month              pic x(7).
015600*                                    ccyy-mm of THIS record - the
015700*                                    Atb-Month buffered value
015800*
015900 01  WS-Wk-Punch-In-Text       pic x(8).
016000 01  WS-Wk-Punch-In-Hhmmss redefines WS-Wk-Punch-In-Text.
016100     03  Wk-Pi-Hh              pic 99.
016200     03  filler                pic x.
016300     03  Wk-Pi-Mm              pic 99.
016400     03  filler                pic x.
016500     03  Wk-Pi-Ss              pic 99.
016600     03  filler                pic x.
016700*
016800 01  WS-Wk-Punch-Out-Text      pic x(8).
016900 01  WS-Wk-Punch-Out-Hhmmss redefines WS-Wk-Punch-Out-Text.
017000     03  Wk-Po-Hh              pic 99.
017100     03  filler                pic x.
017200     03  Wk-Po-Mm              pic 99.
017300     03  filler                pic x.
017400     03  Wk-Po-Ss              pic 99.
017500     03  filler                pic x.
017600*
017700 01  WS-Wk-Duration-Text       pic x(8).
017800 01  WS-Wk-Duration-Hhmmss redefines WS-Wk-Duration-Text.
017900     03  Wk-Du-Hh              pic 99.
018000     03  filler                pic x.
018100     03  Wk-Du-Mm              pic 99.
018200     03  filler                pic x.
018300     03  Wk-Du-Ss              pic 99.
018400     03  filler                pic x.
018500*
018600 01  WS-Days-In-Month.
018700     03  filler                pic 99  value 31.
018800*                                    Jan
018900     03  filler                pic 99  value 28.
019000*                                    Feb - zz065 bumps to 29 on a
019100*                                    leap year
019200     03  filler                pic 99  value 31.
019300*                                    Mar
019400     03  filler                pic 99  value 30.
019500*                                    Apr
019600     03  filler                pic 99  value 31.
019700*                                    May
019800     03  filler                pic 99  value 30.
019900*                                    Jun
020000     03  filler                pic 99  value 31.
020100*                                    Jul
020200     03  filler                pic 99  value 31.
020300*                                    Aug
020400     03  filler                pic 99  value 30.
020500*                                    Sep
020600     03  filler                pic 99  value 31.
020700*                                    Oct
020800     03  filler                pic 99  value 30.
020900*                                    Nov
021000     03  filler                pic 99  value 31.
021100*                                    Dec
021200 01  WS-Days-In-Month-Tab redefines WS-Days-In-Month
021300                               pic 99  occurs 12.
021400*
021500 01  Wk-Days-This-Month        pic 99     comp value zero.
021600 01  Wk-Rem4                   pic 9(4)   comp value zero.
021700 01  Wk-Rem100                 pic 9(4)   comp value zero.
021800 01  Wk-Rem400                 pic 9(4)   comp value zero.
021900*
022000 01  Wk-In-Minutes             pic s9(5)  comp value zero.
022100 01  Wk-Out-Minutes            pic s9(5)  comp value zero.
022200 01  Wk-Dur-Minutes            pic s9(5)  comp value zero.
022300 01  Wk-Span-Minutes           pic s9(5)  comp value zero.
022400 01  Wk-Punch-In-Ok            pic x      value "N".
022500 01  Wk-Punch-Out-Ok           pic x      value "N".
022600*
022700 01  Wk-Header-Lines-Skipped   pic 9     comp value zero.
022800 01  Wk-Idx                    pic 9(4)  comp value zero.
022900 01  Wk-Sub                    pic 9(4)  comp value zero.
023000*
023100*----------------------------------------------------------------
023200* Overnight punch-out rollover date - ab030/zz060/zz065.
023300*----------------------------------------------------------------
023400*
023500 01  WS-Wk-Out-Date.
023600     03  Wk-Out-Yyyy           pic 9(4)   comp.
023700     03  Wk-Out-Mm             pic 99     comp.
023800     03  Wk-Out-Dd             pic 99     comp.
023900*
024000*----------------------------------------------------------------
024100* Payable-day and reason-text scratch - ac020/ac030.
024200*----------------------------------------------------------------
024300*
024400 01  WS-Att-Calc-Area.
024500     03  Wk-Payable-Day        pic s9v9   value zero.
024600     03  Wk-Reason             pic x(100) value spaces.
024700     03  Wk-Reason-Len         pic 9(3)   comp value zero.
