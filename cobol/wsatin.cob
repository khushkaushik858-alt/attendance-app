000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*       Input Extract (Daily)              *
000500*     No key - read in employee/date order *
000600*******************************************
000700*  Logical record, built by ab010-Unstring-Input from the raw
000800*  comma separated extract line - NOT the physical FD record.
000900*  File size 119 bytes + 1 filler = 120.
001000*
001100* 09/03/26 vbc - Created.
001200* 11/03/26 vbc - Att-Status widened 2 -> 3 to allow for "WO".
001300*
001400 01  PY-Attendance-Input-Record.
001500     03  Att-Sr-No             pic x(6).
001600*                                    Source serial no, carried
001700*                                    thru only, not used in logic
001800     03  Att-Employee-Id       pic x(10).
001900*                                    Grouping key - employee code
002000     03  Att-Employee-Name     pic x(30).
002100     03  Att-Designation       pic x(20).
002200*                                    Job title
002300     03  Att-Date-Raw          pic x(10).
002400*                                    dd/mm/yyyy as received - may
002500*                                    be blank, see ab020
002600     03  Att-Shift-Start       pic x(8).
002700*                                    Scheduled start - info only,
002800*                                    policy is fixed 10:00 start
002900     03  Att-Shift-End         pic x(8).
003000*                                    Scheduled end - informational
003100     03  Att-Punch-In-Raw      pic x(8).
003200*                                    Actual in time - hh:mm or
003300*                                    hh:mm:ss, may be blank
003400     03  Att-Punch-Out-Raw     pic x(8).
003500*                                    Actual out time - ditto
003600     03  Att-Worked-Dur-Raw    pic x(8).
003700*                                    Pre-computed worked duration
003800*                                    hh:mm:ss - fallback source
003900     03  Att-Status-Raw        pic x(3).
004000*                                    P=Present A=Absent WO=Weekly
004100*                                    Off, others possible
004200     03  filler                pic x.
